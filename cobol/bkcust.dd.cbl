000100***************************************************************** 
000200* BKCUST.DD.CBL                                                   
000300* CUSTOMER MASTER RECORD LAYOUT - RETAIL BANKING SYSTEM           
000400* ONE RECORD PER CUSTOMER, KEYED BY CUST-ID.  READ BY THE         
000500* DASHBOARD PASS OF BKPOST01 TO PRODUCE THE MANAGEMENT COUNTS.    
000600***************************************************************** 
000700* 07/01/95  RJH  CUST-0012  ORIGINAL LAYOUT, LIFTED FROM THE      
000800*                NEW-ACCOUNTS INTAKE FORM FIELD LIST.             
000900* 02/16/99  TLM  CUST-Y2K1  CUST-DOB EXPANDED TO 4-DIGIT YEAR.    
001000* 03/30/01  DKS  CUST-0059  ADDED CUST-EMAIL FOR THE E-STATEMENT  
001100*                PILOT - BLANK MEANS PAPER STATEMENT ONLY.        
001200***************************************************************** 
001300 01  BKCUST-REC.                                                  
001400     05  CUST-ID                       PIC 9(8).                  
001500     05  CUST-NAME                     PIC X(30).                 
001600     05  CUST-EMAIL                    PIC X(30).                 
001700     05  CUST-DOB                      PIC 9(8).                  
001800     05  CUST-DOB-R REDEFINES CUST-DOB.                           
001900         10  CUST-DOB-YYYY             PIC 9(4).                  
002000         10  CUST-DOB-MM               PIC 9(2).                  
002100         10  CUST-DOB-DD               PIC 9(2).                  
002200     05  CUST-PHONE                    PIC X(15).                 
002300     05  FILLER                        PIC X(9).                  
