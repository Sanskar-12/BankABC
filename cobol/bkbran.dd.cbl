000100***************************************************************** 
000200* BKBRAN.DD.CBL                                                   
000300* BRANCH MASTER RECORD LAYOUT - RETAIL BANKING SYSTEM             
000400* ONE RECORD PER BRANCH, KEYED BY BR-ID.  BKBRDL01 READS THIS     
000500* FILE TO CONFIRM A BRANCH EXISTS BEFORE CHECKING WHETHER IT IS   
000600* SAFE TO DELETE.                                                 
000700***************************************************************** 
000800* 07/01/95  RJH  CUST-0012  ORIGINAL LAYOUT, SAME INTAKE PROJECT  
000900*                AS BKCUST.DD.CBL.                                
001000* 12/04/00  DKS  BRAN-0004  ADDED BR-ADDR - PREVIOUSLY THE BRANCH 
001100*                ADDRESS LIVED ONLY ON THE PRINTED BRANCH ROSTER. 
001200***************************************************************** 
001300 01  BKBRAN-REC.                                                  
001400     05  BR-ID                         PIC 9(6).                  
001500     05  BR-NAME                       PIC X(30).                 
001600     05  BR-ADDR                       PIC X(40).                 
001700     05  FILLER                        PIC X(4).                  
