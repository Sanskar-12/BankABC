000100***************************************************************** 
000200* BKACCT.DD.CBL                                                   
000300* ACCOUNT MASTER RECORD LAYOUT - RETAIL BANKING SYSTEM            
000400* ONE RECORD PER CUSTOMER ACCOUNT, KEYED BY ACC-ID.               
000500* COPY THIS MEMBER INTO THE FILE SECTION OF ANY PROGRAM THAT      
000600* READS OR WRITES THE ACCOUNTS MASTER FILE.                       
000700***************************************************************** 
000800* 03/14/91  RJH  ACCT-0091  ORIGINAL LAYOUT FOR CONVERSION FROM   
000900*                THE OLD PASSBOOK-LEDGER TAPE.                    
001000* 11/02/93  DKS  ACCT-0140  ADDED ACC-BRANCH-ID SO THE POSTING    
001100*                RUN CAN REPORT BY BRANCH WITHOUT A LOOKUP.       
001200* 08/19/96  RJH  ACCT-0201  ADDED ACC-STATUS/88-LEVELS.  BLOCKED  
001300*                ACCOUNTS NO LONGER GET RUN THROUGH B040 POSTING. 
001400* 02/02/99  TLM  ACCT-Y2K1  EXPANDED ALL DATE FIELDS ELSEWHERE IN 
001500*                THE SUITE TO 4-DIGIT YEARS.  NO DATE FIELDS ARE  
001600*                CARRIED ON THIS RECORD ITSELF - NONE TO FIX HERE.
001700* 06/23/04  DKS  ACCT-0355  WIDENED ACC-BALANCE FROM S9(9)V99 TO  
001800*                S9(13)V99 FOR THE COMMERCIAL-ACCOUNT PILOT.      
001900***************************************************************** 
002000 01  BKACCT-REC.                                                  
002100     05  ACC-ID                        PIC 9(10).                 
002200     05  ACC-CUST-ID                   PIC 9(8).                  
002300     05  ACC-BRANCH-ID                 PIC 9(6).                  
002400     05  ACC-NAME                      PIC X(30).                 
002500     05  ACC-TYPE                      PIC X(10).                 
002600         88  ACC-TYPE-SAVINGS          VALUE 'SAVINGS   '.        
002700         88  ACC-TYPE-CHECKING         VALUE 'CHECKING  '.        
002800     05  ACC-BALANCE                   PIC S9(13)V99.             
002900     05  ACC-STATUS                    PIC X(10).                 
003000         88  ACC-STATUS-ACTIVE         VALUE 'ACTIVE    '.        
003100         88  ACC-STATUS-BLOCKED        VALUE 'BLOCKED   '.        
003200     05  FILLER                        PIC X(31).                 
