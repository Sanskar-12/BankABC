000100***************************************************************** 
000200* BKDASH.DD.CBL                                                   
000300* DASHBOARD-PASS WORKING STORAGE FOR BKPOST01.  HOLDS THE RUN     
000400* COUNTERS PRINTED ON THE DASHBOARD SECTION OF THE SUMMARY        
000500* REPORT, AND A ONE-SHOT TABLE USED TO DE-DUPLICATE CUSTOMERS     
000600* WHO OWN MORE THAN ONE ACTIVE ACCOUNT SO THEY ARE ONLY COUNTED   
000700* ONCE IN WD-ACTIVE-CUSTOMERS.                                    
000800***************************************************************** 
000900* 09/12/97  DKS  DASH-0001  ORIGINAL COUNTERS - ADDED WHEN THE    
001000*                BRANCH MANAGERS ASKED FOR CUSTOMER/BRANCH/       
001100*                EMPLOYEE HEAD-COUNTS ON THE MORNING REPORT.      
001200* 06/23/04  DKS  ACCT-0355  RESIZED WD-SEEN-TABLE TO MATCH THE    
001300*                WIDER WT-MAX-ACCTS IN BKWORK.DD.CBL.             
001400* 04/09/08  TLM  BRAN-0012  ADDED A FILLER PAD AFTER THE COUNTERS 
001500*                TO MATCH THE HOUSE HABIT OF LEAVING ROOM AT THE  
001600*                END OF EACH GROUP FOR A LATE FIELD ADD.          
001700***************************************************************** 
001800 01  BKDASH-COUNTERS.                                             
001900     05  WD-TOTAL-CUSTOMERS            PIC 9(7)  COMP             
002000                                        VALUE ZERO.               
002100     05  WD-ACTIVE-CUSTOMERS           PIC 9(7)  COMP             
002200                                        VALUE ZERO.               
002300     05  WD-TOTAL-BRANCHES             PIC 9(5)  COMP             
002400                                        VALUE ZERO.               
002500     05  WD-TOTAL-EMPLOYEES            PIC 9(7)  COMP             
002600                                        VALUE ZERO.               
002700     05  WD-SEEN-MAX                   PIC 9(5)  COMP             
002800                                        VALUE 10000.              
002900     05  WD-SEEN-COUNT                 PIC 9(5)  COMP             
003000                                        VALUE ZERO.               
003100     05  FILLER                        PIC X(4)  VALUE SPACES.    
003200     05  WD-SEEN-TABLE.                                           
003300         10  WD-SEEN-ENTRY OCCURS 10000 TIMES                     
003400                 INDEXED BY WD-SEEN-IDX.                          
003500             15  WD-SEEN-CUST-ID       PIC 9(8).                  
