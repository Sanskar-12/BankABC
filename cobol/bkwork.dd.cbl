000100***************************************************************** 
000200* BKWORK.DD.CBL                                                   
000300* IN-MEMORY ACCOUNT AND LOAN TABLES FOR THE POSTING RUN.  BOTH    
000400* MASTERS ARE READ INTO THESE TABLES AT START-OF-JOB (THEY FIT -  
000500* BRANCH HAS NEVER CARRIED MORE THAN A FEW THOUSAND ACCOUNTS) SO  
000600* EVERY TRANSACTION REQUEST CAN BE POSTED WITH A TABLE SEARCH     
000700* INSTEAD OF A RE-READ OF THE MASTER FILE.                        
000800***************************************************************** 
000900* 04/02/98  RJH  TXRQ-0001  ORIGINAL TABLE LAYOUT, SIZED FOR THE  
001000*                THEN-CURRENT 3,000 ACCOUNT / 1,500 LOAN BOOK.    
001100* 10/30/07  DKS  LOAN-0233  BUMPED WT-MAX-LOANS TO 6000 AND ADDED 
001200*                WT-LOAN-CUST-ID TO EACH LOAN ENTRY SO REPAYMENT  
001300*                POSTING DOES NOT HAVE TO CHASE THE ACCOUNT TABLE.
001400* 06/23/04  DKS  ACCT-0355  BUMPED WT-MAX-ACCTS TO 10000 FOR THE  
001500*                COMMERCIAL-ACCOUNT PILOT.                        
001600* 03/11/08  DKS  ACCT-0388  ADDED WT-ACCT-NAME AND WT-ACCT-TYPE TO
001700*                THE TABLE ENTRY - BKPOST01 WAS RE-READING THE    
001800*                MASTER A SECOND TIME JUST TO REBUILD THE OUTPUT  
001900*                RECORD AFTER POSTING.                            
002000* 04/09/08  TLM  BRAN-0012  ADDED A FILLER PAD AT THE END OF THE  
002100*                GROUP TO MATCH THE HOUSE HABIT OF LEAVING ROOM   
002200*                FOR A LATE FIELD ADD.                            
002300***************************************************************** 
002400 01  BKWORK-TABLES.                                               
002500     05  WT-MAX-ACCTS                  PIC 9(5)  COMP             
002600                                        VALUE 10000.              
002700     05  WT-ACCT-COUNT                 PIC 9(5)  COMP             
002800                                        VALUE ZERO.               
002900     05  WT-ACCOUNT-TABLE.                                        
003000         10  WT-ACCT-ENTRY OCCURS 10000 TIMES                     
003100                 INDEXED BY WT-ACCT-IDX.                          
003200             15  WT-ACCT-ID            PIC 9(10).                 
003300             15  WT-ACCT-CUST-ID       PIC 9(8).                  
003400             15  WT-ACCT-BRANCH-ID     PIC 9(6).                  
003500             15  WT-ACCT-NAME          PIC X(30).                 
003600             15  WT-ACCT-TYPE          PIC X(10).                 
003700             15  WT-ACCT-BALANCE       PIC S9(13)V99 COMP-3.      
003800             15  WT-ACCT-STATUS        PIC X(10).                 
003900                 88  WT-ACCT-ACTIVE    VALUE 'ACTIVE    '.        
004000                 88  WT-ACCT-BLOCKED   VALUE 'BLOCKED   '.        
004100     05  WT-MAX-LOANS                  PIC 9(5)  COMP             
004200                                        VALUE 6000.               
004300     05  WT-LOAN-COUNT                 PIC 9(5)  COMP             
004400                                        VALUE ZERO.               
004500     05  WT-LOAN-TABLE.                                           
004600         10  WT-LOAN-ENTRY OCCURS 6000 TIMES                      
004700                 INDEXED BY WT-LOAN-IDX.                          
004800             15  WT-LOAN-ID            PIC 9(8).                  
004900             15  WT-LOAN-ACCT-ID       PIC 9(10).                 
005000             15  WT-LOAN-CUST-ID       PIC 9(8).                  
005100             15  WT-LOAN-TYPE          PIC X(10).                 
005200             15  WT-LOAN-AMOUNT        PIC S9(13)V99 COMP-3.      
005300             15  WT-LOAN-STATUS        PIC X(10).                 
005400                 88  WT-LOAN-PENDING   VALUE 'PENDING   '.        
005500                 88  WT-LOAN-APPROVED  VALUE 'APPROVED  '.        
005600                 88  WT-LOAN-REJECTED  VALUE 'REJECTED  '.        
005700                 88  WT-LOAN-PAID      VALUE 'PAID      '.        
005800     05  FILLER                        PIC X(4)  VALUE SPACES.    
