000100***************************************************************** 
000200* BKLOAN.DD.CBL                                                   
000300* LOAN MASTER RECORD LAYOUT - RETAIL BANKING SYSTEM               
000400* ONE RECORD PER LOAN, KEYED BY LOAN-ID.  LOAN-ACC-ID TIES THE    
000500* LOAN BACK TO THE ACCOUNT THAT RECEIVES DISBURSEMENT CREDIT.     
000600* LOAN-CUST-ID IS CARRIED HERE TOO SO THE REPAYMENT LOOKUP IN     
000700* BKPOST01 DOES NOT HAVE TO CHASE THROUGH THE ACCOUNT TABLE.      
000800***************************************************************** 
000900* 05/09/94  DKS  LOAN-0044  ORIGINAL LAYOUT - PERSONAL LOANS ONLY.
001000* 01/17/97  RJH  LOAN-0088  ADDED HOME/CAR LOAN-TYPE VALUES WHEN  
001100*                THE BRANCH LENDING DESK PICKED UP SECURED LOANS. 
001200* 02/09/99  TLM  LOAN-Y2K1  Y2K SWEEP - CONFIRMED NO 2-DIGIT YEAR 
001300*                FIELDS ON THIS RECORD, NO CHANGE REQUIRED.       
001400* 10/30/07  DKS  LOAN-0233  DENORMALIZED LOAN-CUST-ID ONTO THIS   
001500*                RECORD - REPAYMENT POSTING WAS DOING A FULL      
001600*                ACCOUNT-TABLE SCAN FOR EVERY LOAN_REPAYMENT REQ. 
001700***************************************************************** 
001800 01  BKLOAN-REC.                                                  
001900     05  LOAN-ID                       PIC 9(8).                  
002000     05  LOAN-ACC-ID                   PIC 9(10).                 
002100     05  LOAN-CUST-ID                  PIC 9(8).                  
002200     05  LOAN-TYPE                     PIC X(10).                 
002300         88  LOAN-TYPE-PERSONAL        VALUE 'PERSONAL  '.        
002400         88  LOAN-TYPE-HOME            VALUE 'HOME      '.        
002500         88  LOAN-TYPE-CAR             VALUE 'CAR       '.        
002600     05  LOAN-AMOUNT                   PIC S9(13)V99.             
002700     05  LOAN-STATUS                   PIC X(10).                 
002800         88  LOAN-STATUS-PENDING       VALUE 'PENDING   '.        
002900         88  LOAN-STATUS-APPROVED      VALUE 'APPROVED  '.        
003000         88  LOAN-STATUS-REJECTED      VALUE 'REJECTED  '.        
003100         88  LOAN-STATUS-PAID          VALUE 'PAID      '.        
003200     05  FILLER                        PIC X(19).                 
