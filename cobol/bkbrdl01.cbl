000100***************************************************************** 
000200* BKBRDL01.CBL                                                    
000300* BRANCH-DELETE INTEGRITY CHECK - RETAIL BANKING SYSTEM           
000400* TAKES A BRANCH ID ON THE COMMAND LINE AND CONFIRMS THAT NO      
000500* ACCOUNT AND NO EMPLOYEE STILL REFERENCES THAT BRANCH BEFORE     
000600* THE BRANCH IS ALLOWED TO BE DROPPED FROM BKBRAN.DD.CBL.  THIS   
000700* PROGRAM DOES NOT REWRITE THE BRANCH MASTER ITSELF - IT ONLY     
000800* DECIDES PASS/FAIL AND LEAVES THE ACTUAL FILE MAINTENANCE TO     
000900* THE OPERATOR, THE SAME WAY THE OLD CLIENT-DROP JCL USED TO      
001000* ASK "OK TO DELETE?" BEFORE A CLIENT WAS TAKEN OFF THE BOOKS.    
001100***************************************************************** 
001200* 05/14/03  DKS  BRAN-0009  ORIGINAL VERSION - BRANCH MANAGERS    
001300*                WERE ASKING DP TO DROP CLOSED BRANCHES BY HAND   
001400*                WITHOUT CHECKING FOR ORPHANED ACCOUNTS FIRST.    
001500* 08/22/03  DKS  BRAN-0010  DISPLAY LINES WERE OVERWRITING EACH   
001600*                OTHER ON THE 3270 SCREEN - RESPACED THE AT       
001700*                CLAUSES SO THE VERDICT LINES DO NOT WRAP.        
001800* 10/30/07  DKS  BRAN-0011  ADDED THE EMPLOYEE-FILE PASS - TWO    
001900*                BRANCHES WERE DROPPED LAST QUARTER THAT STILL    
002000*                HAD TELLERS ASSIGNED TO THEM ON BKEMPL.DD.CBL.   
002100* 04/09/08  TLM  BRAN-0012  CHANGED TO READ-INTO ON ALL THREE     
002200*                FILES TO MATCH THE HOUSE STYLE USED IN THE       
002300*                REST OF THE POSTING SUITE.                       
002400* 11/17/08  DKS  BRAN-0013  BRANCH-NOT-ON-FILE IS NOW ITS OWN     
002500*                MESSAGE INSTEAD OF FALLING THROUGH TO THE        
002600*                ACCOUNT/EMPLOYEE CHECK WITH A ZERO TARGET.       
002700* 03/02/09  DKS  BRAN-0014  BRANCH ID IS NOW VALIDATED NUMERIC    
002800*                BEFORE THE FILE PASSES RUN - A BAD PARAMETER     
002900*                USED TO BLOW UP THE JOB WITH A DATA EXCEPTION.   
003000***************************************************************** 
003100IDENTIFICATION DIVISION.                                          
003200PROGRAM-ID.    BKBRDL01.                                          
003300AUTHOR.        D.K. SANDOVAL.                                     
003400INSTALLATION.  BANKABC DATA PROCESSING CENTER.                    
003500DATE-WRITTEN.  05/14/2003.                                        
003600DATE-COMPILED.                                                    
003700SECURITY.      BANKABC INTERNAL USE ONLY - NOT FOR RELEASE        
003800                OUTSIDE THE DATA PROCESSING CENTER.               
003900*                                                                 
004000ENVIRONMENT DIVISION.                                             
004100*                                                                 
004200CONFIGURATION SECTION.                                            
004300SPECIAL-NAMES.                                                    
004400    CONSOLE IS CRT.                                               
004500    C01 IS TOP-OF-FORM.                                           
004600INPUT-OUTPUT SECTION.                                             
004700FILE-CONTROL.                                                     
004800    SELECT ACCT-FILE  ASSIGN TO ACCTMAST                          
004900           ORGANIZATION RECORD SEQUENTIAL.                        
005000    SELECT BRAN-FILE  ASSIGN TO BRANMAST                          
005100           ORGANIZATION RECORD SEQUENTIAL.                        
005200    SELECT EMPL-FILE  ASSIGN TO EMPLMAST                          
005300           ORGANIZATION RECORD SEQUENTIAL.                        
005400*                                                                 
005500DATA DIVISION.                                                    
005600*                                                                 
005700FILE SECTION.                                                     
005800*                                                                 
005900FD  ACCT-FILE                                                     
006000    RECORD CONTAINS 120 CHARACTERS                                
006100    LABEL RECORDS ARE STANDARD                                    
006200    DATA RECORD IS ACCT-IN-REC.                                   
00630001  ACCT-IN-REC                   PIC X(120).                     
006400*                                                                 
006500FD  BRAN-FILE                                                     
006600    RECORD CONTAINS 80 CHARACTERS                                 
006700    LABEL RECORDS ARE STANDARD                                    
006800    DATA RECORD IS BRAN-IN-REC.                                   
00690001  BRAN-IN-REC                   PIC X(80).                      
007000*                                                                 
007100FD  EMPL-FILE                                                     
007200    RECORD CONTAINS 100 CHARACTERS                                
007300    LABEL RECORDS ARE STANDARD                                    
007400    DATA RECORD IS EMPL-IN-REC.                                   
00750001  EMPL-IN-REC                   PIC X(100).                     
007600*                                                                 
007700WORKING-STORAGE SECTION.                                          
007800*                                                                 
007900COPY BKACCT.                                                      
008000COPY BKBRAN.                                                      
008100COPY BKEMPL.                                                      
008200*                                                                 
00830001  BKBRDL-SWITCHES.                                              
008400    05  ACCT-EOF-SW                   PIC X(1)  VALUE 'N'.        
008500        88  ACCT-EOF                  VALUE 'Y'.                  
008600    05  BRAN-EOF-SW                   PIC X(1)  VALUE 'N'.        
008700        88  BRAN-EOF                  VALUE 'Y'.                  
008800    05  EMPL-EOF-SW                   PIC X(1)  VALUE 'N'.        
008900        88  EMPL-EOF                  VALUE 'Y'.                  
009000    05  WS-BRAN-FOUND-SW              PIC X(1)  VALUE 'N'.        
009100        88  WS-BRAN-FOUND             VALUE 'Y'.                  
009200    05  FILLER                        PIC X(4)  VALUE SPACES.     
009300*                                                                 
00940001  BKBRDL-COUNTERS.                                              
009500    05  WS-ACCT-HIT-CT                PIC 9(7)  COMP  VALUE ZERO. 
009600    05  WS-EMPL-HIT-CT                PIC 9(7)  COMP  VALUE ZERO. 
009700    05  FILLER                        PIC X(4)  VALUE SPACES.     
009800*                                                                 
00990001  BKBRDL-WORK.                                                  
010000    05  WS-COMMAND-LINE               PIC X(80).                  
010100    05  WS-BRAN-PARM                  PIC X(6).                   
010200    05  WS-BRAN-PARM-R REDEFINES WS-BRAN-PARM.                    
010300        10  WS-BRAN-PARM-NUM          PIC 9(6).                   
010400    05  WS-TARGET-BRANCH              PIC 9(6).                   
010500    05  WS-TARGET-BRANCH-X REDEFINES WS-TARGET-BRANCH             
010600                                      PIC X(6).                   
010700    05  FILLER                        PIC X(4)  VALUE SPACES.     
010800*                                                                 
010900PROCEDURE DIVISION.                                               
011000*                                                                 
011100A010-MAIN-LINE.                                                   
011200    DISPLAY SPACES UPON CRT.                                      
011300    ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.                     
011400    UNSTRING WS-COMMAND-LINE DELIMITED BY ' '                     
011500        INTO WS-BRAN-PARM.                                        
011600    DISPLAY '* * * * B E G I N   B K B R D L 0 1 . C B L'         
011700        UPON CRT AT 1401.                                         
011800    IF WS-BRAN-PARM = SPACES                                      
011900        DISPLAY '!!!! ENTER BRANCH ID ON COMMAND LINE !!!!'       
012000            UPON CRT AT 2301                                      
012100        STOP RUN.                                                 
012200    IF WS-BRAN-PARM-NUM NOT NUMERIC                               
012300*        03/02/09 DKS BRAN-0014 - REJECT A NON-NUMERIC PARAMETER  
012400*        BEFORE IT IS EVER COMPARED AGAINST BR-ID.                
012500        DISPLAY '!!!! BRANCH ID MUST BE NUMERIC !!!!'             
012600            UPON CRT AT 2301                                      
012700        STOP RUN.                                                 
012800    MOVE WS-BRAN-PARM-NUM TO WS-TARGET-BRANCH.                    
012900    OPEN INPUT BRAN-FILE.                                         
013000    PERFORM B005-FIND-BRANCH THRU B005-FIND-BRANCH-EXIT.          
013100    CLOSE BRAN-FILE.                                              
013200*    11/17/08 DKS BRAN-0013 - A BRANCH ID NOT ON BKBRAN.DD.CBL    
013300*    GETS ITS OWN MESSAGE RATHER THAN FALLING INTO THE            
013400*    ACCOUNT/EMPLOYEE CHECK BELOW.                                
013500    IF NOT WS-BRAN-FOUND                                          
013600        DISPLAY 'BRANCH ' UPON CRT AT 1601                        
013700        DISPLAY WS-TARGET-BRANCH UPON CRT AT 1608                 
013800        DISPLAY 'NOT ON FILE - NOTHING TO DELETE'                 
013900            UPON CRT AT 1615                                      
014000        STOP RUN.                                                 
014100    OPEN INPUT ACCT-FILE.                                         
014200    PERFORM B010-CHECK-ACCOUNTS.                                  
014300    CLOSE ACCT-FILE.                                              
014400    OPEN INPUT EMPL-FILE.                                         
014500    PERFORM B020-CHECK-EMPLOYEES.                                 
014600    CLOSE EMPL-FILE.                                              
014700    PERFORM C010-DELETE-BRANCH.                                   
014800    STOP RUN.                                                     
014900*                                                                 
015000B005-FIND-BRANCH.                                                 
015100    MOVE 'N' TO WS-BRAN-FOUND-SW.                                 
015200    READ BRAN-FILE INTO BKBRAN-REC                                
015300        AT END GO TO B005-FIND-BRANCH-EXIT.                       
015400    IF BR-ID = WS-TARGET-BRANCH                                   
015500        SET WS-BRAN-FOUND TO TRUE                                 
015600        GO TO B005-FIND-BRANCH-EXIT.                              
015700    GO TO B005-FIND-BRANCH.                                       
015800B005-FIND-BRANCH-EXIT.                                            
015900    EXIT.                                                         
016000*                                                                 
016100*    05/14/03 DKS BRAN-0009 - EVERY ACCOUNT WHOSE ACC-BRANCH-ID   
016200*    MATCHES THE PARAMETER IS COUNTED AGAINST THE BRANCH - EVEN   
016300*    A BLOCKED ACCOUNT STILL BLOCKS THE DELETE.                   
016400B010-CHECK-ACCOUNTS.                                              
016500    PERFORM B011-READ-ACCT-REC.                                   
016600    PERFORM B012-TEST-ACCT-REC THRU B012-TEST-ACCT-REC-EXIT       
016700        UNTIL ACCT-EOF.                                           
016800*                                                                 
016900B011-READ-ACCT-REC.                                               
017000    READ ACCT-FILE INTO BKACCT-REC                                
017100        AT END SET ACCT-EOF TO TRUE.                              
017200*                                                                 
017300B012-TEST-ACCT-REC.                                               
017400    IF ACC-BRANCH-ID = WS-TARGET-BRANCH                           
017500        ADD 1 TO WS-ACCT-HIT-CT.                                  
017600    PERFORM B011-READ-ACCT-REC.                                   
017700B012-TEST-ACCT-REC-EXIT.                                          
017800    EXIT.                                                         
017900*                                                                 
018000*    10/30/07 DKS BRAN-0011 - SAME LOGIC AS B010 ABOVE, RUN       
018100*    AGAINST THE EMPLOYEE FILE ON EMP-BRANCH-ID.                  
018200B020-CHECK-EMPLOYEES.                                             
018300    PERFORM B021-READ-EMPL-REC.                                   
018400    PERFORM B022-TEST-EMPL-REC THRU B022-TEST-EMPL-REC-EXIT       
018500        UNTIL EMPL-EOF.                                           
018600*                                                                 
018700B021-READ-EMPL-REC.                                               
018800    READ EMPL-FILE INTO BKEMPL-REC                                
018900        AT END SET EMPL-EOF TO TRUE.                              
019000*                                                                 
019100B022-TEST-EMPL-REC.                                               
019200    IF EMP-BRANCH-ID = WS-TARGET-BRANCH                           
019300        ADD 1 TO WS-EMPL-HIT-CT.                                  
019400    PERFORM B021-READ-EMPL-REC.                                   
019500B022-TEST-EMPL-REC-EXIT.                                          
019600    EXIT.                                                         
019700*                                                                 
019800*    05/14/03 DKS BRAN-0009 - "DELETE" HERE MEANS DECIDING        
019900*    PASS/FAIL AND DISPLAYING THE VERDICT.  THE OPERATOR RUNS     
020000*    THE ACTUAL BRANCH-MASTER REWRITE JOB SEPARATELY ONCE THIS    
020100*    PROGRAM SAYS IT IS SAFE.                                     
020200C010-DELETE-BRANCH.                                               
020300    IF WS-ACCT-HIT-CT > 0 OR WS-EMPL-HIT-CT > 0                   
020400        DISPLAY 'CANNOT DELETE BRANCH WITH ASSOCIATED'            
020500            UPON CRT AT 1801                                      
020600        DISPLAY 'ACCOUNTS OR EMPLOYEES.' UPON CRT AT 1901         
020700        DISPLAY 'ACCOUNTS FOUND  = ' UPON CRT AT 2001             
020800        DISPLAY WS-ACCT-HIT-CT UPON CRT AT 2020                   
020900        DISPLAY 'EMPLOYEES FOUND = ' UPON CRT AT 2101             
021000        DISPLAY WS-EMPL-HIT-CT UPON CRT AT 2120                   
021100    ELSE                                                          
021200        DISPLAY 'BRANCH ' UPON CRT AT 1801                        
021300        DISPLAY WS-TARGET-BRANCH UPON CRT AT 1808                 
021400        DISPLAY 'IS CLEAR TO DELETE - NO ACCOUNTS OR'             
021500            UPON CRT AT 1815                                      
021600        DISPLAY 'EMPLOYEES REFERENCE THIS BRANCH.'                
021700            UPON CRT AT 1901.                                     
