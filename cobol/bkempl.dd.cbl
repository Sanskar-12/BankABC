000100***************************************************************** 
000200* bkempl.dd.cbl                                                   
000300* employee master record layout - retail banking system           
000400* one record per employee, keyed by emp-id.  emp-branch-id ties   
000500* the employee back to bkbran.dd.cbl for the branch-delete check. 
000600***************************************************************** 
000700* 09/12/97  dks  empl-0007  original layout for payroll-feed tie  
000800*                out - fields chosen to match the payroll extract 
000900*                so no re-mapping is needed downstream.           
001000* 02/18/99  tlm  empl-y2k1  emp-dob expanded to 4-digit year.     
001100***************************************************************** 
001200 01  bkempl-rec.                                                  
001300     05  emp-id                        pic 9(8).                  
001400     05  emp-name                      pic x(30).                 
001500     05  emp-email                     pic x(30).                 
001600     05  emp-dob                       pic 9(8).                  
001700     05  emp-dob-r redefines emp-dob.                             
001800         10  emp-dob-yyyy              pic 9(4).                  
001900         10  emp-dob-mm                pic 9(2).                  
002000         10  emp-dob-dd                pic 9(2).                  
002100     05  emp-phone                     pic x(15).                 
002200     05  emp-branch-id                 pic 9(6).                  
002300     05  filler                        pic x(3).                  
