000100***************************************************************** 
000200* BKJRNL.DD.CBL                                                   
000300* TRANSACTION JOURNAL RECORD - OUTPUT OF THE DAILY POSTING RUN.   
000400* ONE RECORD IS WRITTEN FOR EVERY SUCCESSFUL POSTING, PLUS ONE    
000500* EXTRA LOAN_CREDIT RECORD WHEN A LOAN IS APPROVED.  REJECTED     
000600* REQUESTS DO NOT GET A JOURNAL RECORD - SEE THE REJECT LINES ON  
000700* THE PRINTED SUMMARY REPORT INSTEAD.                             
000800***************************************************************** 
000900* 04/02/98  RJH  TXRQ-0001  ORIGINAL LAYOUT, COMPANION TO         
001000*                BKTXREQ.DD.CBL.                                  
001100* 02/11/99  TLM  TXRQ-Y2K1  JR-TIMESTAMP EXPANDED TO 4-DIGIT YEAR.
001200* 05/14/03  DKS  JRNL-0019  ADDED LOAN_CREDIT AS A VALID JR-TYPE  
001300*                FOR LOAN-APPROVAL DISBURSEMENT POSTINGS.         
001400***************************************************************** 
001500 01  BKJRNL-REC.                                                  
001600     05  JR-TRANS-ID                   PIC 9(10).                 
001700     05  JR-ACC-ID                     PIC 9(10).                 
001800     05  JR-TYPE                       PIC X(15).                 
001900         88  JR-TYPE-DEPOSIT        VALUE 'DEPOSIT        '.      
002000         88  JR-TYPE-WITHDRAWAL     VALUE 'WITHDRAWAL     '.      
002100         88  JR-TYPE-LOAN-REPAYMENT VALUE 'LOAN_REPAYMENT '.      
002200         88  JR-TYPE-LOAN-CREDIT    VALUE 'LOAN_CREDIT    '.      
002300     05  JR-AMOUNT                     PIC S9(13)V99.             
002400     05  JR-TIMESTAMP                  PIC X(14).                 
002500     05  JR-TIMESTAMP-R REDEFINES JR-TIMESTAMP.                   
002600         10  JR-TS-DATE                PIC 9(8).                  
002700         10  JR-TS-TIME                PIC 9(6).                  
002800     05  JR-DESCRIPTION                PIC X(36).                 
