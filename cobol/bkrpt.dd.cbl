000100***************************************************************** 
000200* BKRPT.DD.CBL                                                    
000300* PRINT-LINE LAYOUT FOR THE POSTING-RUN SUMMARY REPORT, 132       
000400* COLUMNS.  ONE PHYSICAL 132-BYTE PRINT LINE IS BUILT UNDER       
000500* WHICHEVER REDEFINITION FITS THE LINE BEING PRINTED, THEN MOVED  
000600* TO THE FD RECORD FOR THE REPORT FILE.  THIS KEEPS THE FORMAT    
000700* PARAGRAPHS SHORT - EACH ONE JUST FILLS IN ITS OWN GROUP.        
000800***************************************************************** 
000900* 09/12/97  DKS  DASH-0001  ORIGINAL HEADING/DETAIL/DASHBOARD     
001000*                LINE LAYOUTS.                                    
001100* 05/14/03  DKS  JRNL-0019  ADDED RL-REJECT-LINE WHEN REJECTED    
001200*                REQUESTS STARTED BEING COUNTED SEPARATELY FROM   
001300*                POSTED REQUESTS ON THE GRAND-TOTAL SECTION.      
001400***************************************************************** 
001500 01  RL-HEADING-LINE.                                             
001600     05  FILLER                        PIC X(1)  VALUE SPACE.     
001700     05  RL-HDG-TITLE                  PIC X(50).                 
001800     05  FILLER                        PIC X(81) VALUE SPACES.    
001900 01  RL-DETAIL-LINE REDEFINES RL-HEADING-LINE.                    
002000     05  FILLER                        PIC X(5).                  
002100     05  RL-DET-LABEL                  PIC X(20).                 
002200     05  FILLER                        PIC X(3).                  
002300     05  RL-DET-COUNT                  PIC ZZZ,ZZ9.               
002400     05  FILLER                        PIC X(3).                  
002500     05  RL-DET-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.        
002600     05  FILLER                        PIC X(80).                 
002700 01  RL-REJECT-LINE REDEFINES RL-HEADING-LINE.                    
002800     05  FILLER                        PIC X(5).                  
002900     05  RL-REJ-LABEL                  PIC X(30).                 
003000     05  FILLER                        PIC X(3).                  
003100     05  RL-REJ-COUNT                  PIC ZZZ,ZZ9.               
003200     05  FILLER                        PIC X(87).                 
003300 01  RL-COUNT-LINE REDEFINES RL-HEADING-LINE.                     
003400     05  FILLER                        PIC X(5).                  
003500     05  RL-CNT-LABEL                  PIC X(30).                 
003600     05  FILLER                        PIC X(3).                  
003700     05  RL-CNT-VALUE                  PIC ZZZ,ZZ9.               
003800     05  FILLER                        PIC X(87).                 
003900 01  RL-AMOUNT-LINE REDEFINES RL-HEADING-LINE.                    
004000     05  FILLER                        PIC X(5).                  
004100     05  RL-AMT-LABEL                  PIC X(30).                 
004200     05  FILLER                        PIC X(3).                  
004300     05  RL-AMT-VALUE                  PIC ZZZ,ZZZ,ZZ9.99.        
004400     05  FILLER                        PIC X(80).                 
