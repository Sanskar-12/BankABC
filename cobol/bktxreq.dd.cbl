000100***************************************************************** 
000200* BKTXREQ.DD.CBL                                                  
000300* TRANSACTION REQUEST RECORD - INPUT TO THE DAILY POSTING RUN.    
000400* ONE RECORD PER REQUESTED DEPOSIT, WITHDRAWAL, LOAN REPAYMENT,   
000500* LOAN APPLICATION OR LOAN STATUS CHANGE.  FILE IS IN ARRIVAL     
000600* ORDER, NOT SORTED - DO NOT ASSUME TR-ACC-ID SEQUENCE.           
000700***************************************************************** 
000800* 04/02/98  RJH  TXRQ-0001  ORIGINAL LAYOUT FOR THE OVERNIGHT     
000900*                TELLER-CAPTURE-TO-BATCH BRIDGE.                  
001000* 02/11/99  TLM  TXRQ-Y2K1  TR-TIMESTAMP EXPANDED TO 4-DIGIT YEAR 
001100*                (WAS YYMMDDHHMMSS, NOW YYYYMMDDHHMMSS).          
001200* 09/06/02  DKS  TXRQ-0077  ADDED TR-AUX SO ONE RECORD LAYOUT     
001300*                COULD CARRY EITHER THE NEW LOAN STATUS TEXT OR   
001400*                THE LOAN TYPE FOR A LOAN_APPLY REQUEST - AVOIDS  
001500*                A SECOND RECORD TYPE ON THE SAME FILE.           
001600***************************************************************** 
001700 01  BKTXREQ-REC.                                                 
001800     05  TR-ACC-ID                     PIC 9(10).                 
001900     05  TR-TYPE                       PIC X(15).                 
002000         88  TR-TYPE-DEPOSIT        VALUE 'DEPOSIT        '.      
002100         88  TR-TYPE-WITHDRAWAL     VALUE 'WITHDRAWAL     '.      
002200         88  TR-TYPE-LOAN-REPAYMENT VALUE 'LOAN_REPAYMENT '.      
002300         88  TR-TYPE-LOAN-APPLY     VALUE 'LOAN_APPLY     '.      
002400         88  TR-TYPE-LOAN-STATUS    VALUE 'LOAN_STATUS    '.      
002500     05  TR-AMOUNT                     PIC S9(13)V99.             
002600     05  TR-AUX                        PIC X(10).                 
002700     05  TR-TIMESTAMP                  PIC X(14).                 
002800     05  TR-TIMESTAMP-R REDEFINES TR-TIMESTAMP.                   
002900         10  TR-TS-DATE.                                          
003000             15  TR-TS-YYYY            PIC 9(4).                  
003100             15  TR-TS-MM              PIC 9(2).                  
003200             15  TR-TS-DD              PIC 9(2).                  
003300         10  TR-TS-TIME.                                          
003400             15  TR-TS-HH              PIC 9(2).                  
003500             15  TR-TS-MIN             PIC 9(2).                  
003600             15  TR-TS-SS              PIC 9(2).                  
003700     05  FILLER                        PIC X(6).                  
