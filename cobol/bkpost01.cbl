000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    BKPOST01.                                         
000300 AUTHOR.        R.J. HALVORSEN.                                   
000400 INSTALLATION.  BANKABC DATA PROCESSING CENTER.                   
000500 DATE-WRITTEN.  04/02/1988.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      BANKABC INTERNAL USE ONLY - NOT FOR RELEASE       
000800                 OUTSIDE THE DATA PROCESSING CENTER.              
000900***************************************************************** 
001000* BKPOST01 - DAILY ACCOUNT POSTING / LOAN PROCESSING / DASHBOARD  
001100* SUMMARY RUN.                                                    
001200*                                                                 
001300* LOADS THE ACCOUNT AND LOAN MASTERS INTO WORKING-STORAGE TABLES, 
001400* APPLIES THE OVERNIGHT TRANSACTION-REQUEST FILE AGAINST THOSE    
001500* TABLES IN ARRIVAL ORDER, WRITES THE UPDATED MASTERS AND A       
001600* POSTING JOURNAL, THEN MAKES A SECOND PASS OVER THE CUSTOMER,    
001700* BRANCH AND EMPLOYEE FILES TO BUILD THE MANAGEMENT HEAD-COUNT    
001800* SECTION OF THE PRINTED SUMMARY REPORT.                          
001900*                                                                 
002000* THIS PROGRAM REPLACES THE MANUAL TELLER-JOURNAL RECONCILIATION  
002100* THAT BRANCH OPERATIONS USED TO RUN BY HAND EVERY MORNING.       
002200***************************************************************** 
002300* CHANGE LOG                                                      
002400***************************************************************** 
002500* 04/02/88  RJH  POST-0001  ORIGINAL PROGRAM.  DEPOSIT AND        
002600*                WITHDRAWAL POSTING ONLY - NO LOAN PROCESSING.    
002700* 09/14/89  RJH  POST-0014  ADDED THE REJECTED-REQUEST COUNT TO   
002800*                THE SUMMARY REPORT - AUDIT ASKED FOR IT AFTER    
002900*                THE JUNE RECONCILIATION BREAK.                   
003000* 11/02/91  DKS  POST-0033  ADDED LOAN_APPLY AND LOAN_STATUS      
003100*                REQUEST TYPES WHEN THE CONSUMER LOAN DESK MOVED  
003200*                OFF THE STAND-ALONE LOAN SYSTEM.                 
003300* 03/30/93  DKS  POST-0041  ADDED LOAN DISBURSEMENT POSTING       
003400*                (LOAN_CREDIT JOURNAL TYPE) ON LOAN APPROVAL.     
003500* 07/19/94  RJH  POST-0052  ADDED LOAN_REPAYMENT REQUEST TYPE -   
003600*                REPAYMENTS WERE PREVIOUSLY KEYED DIRECTLY INTO   
003700*                THE LOAN SYSTEM BY THE TELLERS.                  
003800* 08/19/96  RJH  ACCT-0201  HONOR ACC-STATUS ON EVERY POSTING -   
003900*                BLOCKED ACCOUNTS NO LONGER ACCEPT DEPOSITS OR    
004000*                WITHDRAWALS.                                     
004100* 09/12/97  DKS  DASH-0001  ADDED THE CUSTOMER / BRANCH / EMPLOYEE
004200*                DASHBOARD PASS FOR THE BRANCH MANAGERS' MORNING  
004300*                REPORT.                                          
004400* 02/11/99  TLM  TXRQ-Y2K1  Y2K REMEDIATION.  TR-TIMESTAMP AND    
004500*                JR-TIMESTAMP EXPANDED TO 4-DIGIT YEARS.          
004600*                REVIEWED ALL DATE COMPARES IN THIS PROGRAM - NONE
004700*                FOUND, NO WINDOWING LOGIC REQUIRED.              
004800* 05/14/03  DKS  JRNL-0019  REJECTED REQUESTS NOW SHOWN ON THEIR  
004900*                OWN GRAND-TOTAL LINE INSTEAD OF BEING FOLDED INTO
005000*                THE POSTED-REQUEST COUNT.                        
005100* 10/30/07  DKS  LOAN-0233  REPAYMENT LOOKUP NOW USES             
005200*                WT-LOAN-CUST-ID DIRECTLY INSTEAD OF CHASING BACK 
005300*                THROUGH THE ACCOUNT TABLE FOR EVERY REQUEST.     
005400* 06/23/04  DKS  ACCT-0355  WIDENED THE BALANCE AND LOAN-AMOUNT   
005500*                ACCUMULATORS FOR THE COMMERCIAL-ACCOUNT PILOT.   
005600* 03/11/08  DKS  ACCT-0388  ACCOUNT OUTPUT RECORD NOW REBUILT FROM
005700*                THE TABLE ENTRY DIRECTLY (SEE BKWORK.DD.CBL) -   
005800*                NO MORE SECOND READ OF THE INPUT MASTER.         
005900***************************************************************** 
006000 ENVIRONMENT DIVISION.                                            
006100*                                                                 
006200 CONFIGURATION SECTION.                                           
006300 SPECIAL-NAMES.                                                   
006400     C01 IS TOP-OF-FORM.                                          
006500 INPUT-OUTPUT SECTION.                                            
006600 FILE-CONTROL.                                                    
006700* ACCOUNT MASTER, SORTED BY ACC-ID, CURRENT AS OF LAST RUN        
006800     SELECT ACCT-IN-FILE  ASSIGN TO ACCTIN                        
006900            ORGANIZATION RECORD SEQUENTIAL.                       
007000* LOAN MASTER, SORTED BY LOAN-ID                                  
007100     SELECT LOAN-IN-FILE  ASSIGN TO LOANIN                        
007200            ORGANIZATION RECORD SEQUENTIAL.                       
007300* CUSTOMER MASTER - DASHBOARD PASS ONLY                           
007400     SELECT CUST-FILE     ASSIGN TO CUSTMAST                      
007500            ORGANIZATION RECORD SEQUENTIAL.                       
007600* BRANCH MASTER - DASHBOARD PASS ONLY                             
007700     SELECT BRAN-FILE     ASSIGN TO BRANMAST                      
007800            ORGANIZATION RECORD SEQUENTIAL.                       
007900* EMPLOYEE MASTER - DASHBOARD PASS ONLY                           
008000     SELECT EMPL-FILE     ASSIGN TO EMPLMAST                      
008100            ORGANIZATION RECORD SEQUENTIAL.                       
008200* OVERNIGHT TELLER-CAPTURE TRANSACTION REQUESTS, ARRIVAL ORDER    
008300     SELECT TXREQ-FILE    ASSIGN TO TXREQIN                       
008400            ORGANIZATION RECORD SEQUENTIAL.                       
008500* UPDATED ACCOUNT MASTER                                          
008600     SELECT ACCT-OUT-FILE ASSIGN TO ACCTOUT                       
008700            ORGANIZATION RECORD SEQUENTIAL.                       
008800* UPDATED LOAN MASTER                                             
008900     SELECT LOAN-OUT-FILE ASSIGN TO LOANOUT                       
009000            ORGANIZATION RECORD SEQUENTIAL.                       
009100* POSTING JOURNAL                                                 
009200     SELECT JRNL-FILE     ASSIGN TO JRNLOUT                       
009300            ORGANIZATION RECORD SEQUENTIAL.                       
009400* PRINTED SUMMARY REPORT                                          
009500     SELECT RPT-FILE      ASSIGN TO RPTOUT                        
009600            ORGANIZATION RECORD SEQUENTIAL.                       
009700*                                                                 
009800 DATA DIVISION.                                                   
009900*                                                                 
010000 FILE SECTION.                                                    
010100*                                                                 
010200 FD  ACCT-IN-FILE                                                 
010300     RECORD CONTAINS 120 CHARACTERS                               
010400     LABEL RECORDS ARE STANDARD                                   
010500     DATA RECORD IS ACCT-IN-REC.                                  
010600 01  ACCT-IN-REC                       PIC X(120).                
010700*                                                                 
010800 FD  LOAN-IN-FILE                                                 
010900     RECORD CONTAINS 80 CHARACTERS                                
011000     LABEL RECORDS ARE STANDARD                                   
011100     DATA RECORD IS LOAN-IN-REC.                                  
011200 01  LOAN-IN-REC                       PIC X(80).                 
011300*                                                                 
011400 FD  CUST-FILE                                                    
011500     RECORD CONTAINS 100 CHARACTERS                               
011600     LABEL RECORDS ARE STANDARD                                   
011700     DATA RECORD IS CUST-IN-REC.                                  
011800 01  CUST-IN-REC                       PIC X(100).                
011900*                                                                 
012000 FD  BRAN-FILE                                                    
012100     RECORD CONTAINS 80 CHARACTERS                                
012200     LABEL RECORDS ARE STANDARD                                   
012300     DATA RECORD IS BRAN-IN-REC.                                  
012400 01  BRAN-IN-REC                       PIC X(80).                 
012500*                                                                 
012600 FD  EMPL-FILE                                                    
012700     RECORD CONTAINS 100 CHARACTERS                               
012800     LABEL RECORDS ARE STANDARD                                   
012900     DATA RECORD IS EMPL-IN-REC.                                  
013000 01  EMPL-IN-REC                       PIC X(100).                
013100*                                                                 
013200 FD  TXREQ-FILE                                                   
013300     RECORD CONTAINS 70 CHARACTERS                                
013400     LABEL RECORDS ARE STANDARD                                   
013500     DATA RECORD IS TXREQ-IN-REC.                                 
013600 01  TXREQ-IN-REC                      PIC X(70).                 
013700*                                                                 
013800 FD  ACCT-OUT-FILE                                                
013900     RECORD CONTAINS 120 CHARACTERS                               
014000     LABEL RECORDS ARE STANDARD                                   
014100     DATA RECORD IS ACCT-OUT-REC.                                 
014200 01  ACCT-OUT-REC                      PIC X(120).                
014300*                                                                 
014400 FD  LOAN-OUT-FILE                                                
014500     RECORD CONTAINS 80 CHARACTERS                                
014600     LABEL RECORDS ARE STANDARD                                   
014700     DATA RECORD IS LOAN-OUT-REC.                                 
014800 01  LOAN-OUT-REC                      PIC X(80).                 
014900*                                                                 
015000 FD  JRNL-FILE                                                    
015100     RECORD CONTAINS 100 CHARACTERS                               
015200     LABEL RECORDS ARE STANDARD                                   
015300     DATA RECORD IS JRNL-OUT-REC.                                 
015400 01  JRNL-OUT-REC                      PIC X(100).                
015500*                                                                 
015600 FD  RPT-FILE                                                     
015700     RECORD CONTAINS 132 CHARACTERS                               
015800     LABEL RECORDS ARE STANDARD                                   
015900     DATA RECORD IS RPT-OUT-REC.                                  
016000 01  RPT-OUT-REC                       PIC X(132).                
016100*                                                                 
016200 WORKING-STORAGE SECTION.                                         
016300*                                                                 
016400 COPY BKACCT.                                                     
016500 COPY BKLOAN.                                                     
016600 COPY BKTXREQ.                                                    
016700 COPY BKJRNL.                                                     
016800 COPY BKCUST.                                                     
016900 COPY BKBRAN.                                                     
017000 COPY BKEMPL.                                                     
017100 COPY BKWORK.                                                     
017200 COPY BKDASH.                                                     
017300 COPY BKRPT.                                                      
017400*                                                                 
017500 01  BKPOST-SWITCHES.                                             
017600     05  ACCT-IN-EOF-SW                PIC X(1)  VALUE 'N'.       
017700         88  ACCT-IN-EOF               VALUE 'Y'.                 
017800     05  LOAN-IN-EOF-SW                PIC X(1)  VALUE 'N'.       
017900         88  LOAN-IN-EOF               VALUE 'Y'.                 
018000     05  TXREQ-EOF-SW                  PIC X(1)  VALUE 'N'.       
018100         88  TXREQ-EOF                 VALUE 'Y'.                 
018200     05  CUST-EOF-SW                   PIC X(1)  VALUE 'N'.       
018300         88  CUST-EOF                  VALUE 'Y'.                 
018400     05  BRAN-EOF-SW                   PIC X(1)  VALUE 'N'.       
018500         88  BRAN-EOF                  VALUE 'Y'.                 
018600     05  EMPL-EOF-SW                   PIC X(1)  VALUE 'N'.       
018700         88  EMPL-EOF                  VALUE 'Y'.                 
018800     05  WS-ACCT-FOUND-SW              PIC X(1)  VALUE 'N'.       
018900         88  WS-ACCT-FOUND             VALUE 'Y'.                 
019000     05  WS-LOAN-FOUND-SW              PIC X(1)  VALUE 'N'.       
019100         88  WS-LOAN-FOUND             VALUE 'Y'.                 
019200     05  WS-SEEN-FOUND-SW              PIC X(1)  VALUE 'N'.       
019300         88  WS-SEEN-FOUND             VALUE 'Y'.                 
019400     05  FILLER                        PIC X(4)  VALUE SPACES.    
019500*                                                                 
019600 01  BKPOST-COUNTERS.                                             
019700     05  WS-JRNL-SEQ                   PIC 9(10) COMP  VALUE ZERO.
019800     05  WS-REQ-READ-CT                PIC 9(7)  COMP  VALUE ZERO.
019900     05  WS-REQ-POSTED-CT              PIC 9(7)  COMP  VALUE ZERO.
020000     05  WS-REQ-REJECT-CT              PIC 9(7)  COMP  VALUE ZERO.
020100     05  WS-DEP-CT                     PIC 9(7)  COMP  VALUE ZERO.
020200     05  WS-WD-CT                      PIC 9(7)  COMP  VALUE ZERO.
020300     05  WS-LOANCR-CT                  PIC 9(7)  COMP  VALUE ZERO.
020400     05  WS-LOANRPY-CT                 PIC 9(7)  COMP  VALUE ZERO.
020500     05  WS-DEP-TOTAL         PIC S9(13)V99 COMP-3 VALUE ZERO.    
020600     05  WS-WD-TOTAL          PIC S9(13)V99 COMP-3 VALUE ZERO.    
020700     05  WS-LOANCR-TOTAL      PIC S9(13)V99 COMP-3 VALUE ZERO.    
020800     05  WS-LOANRPY-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO.    
020900     05  FILLER                        PIC X(4)  VALUE SPACES.    
021000*                                                                 
021100 01  BKPOST-WORK.                                                 
021200     05  WT-LOAN-ACCT-ID-SRCH          PIC 9(10).                 
021300     05  WT-LOAN-CUST-ID-SRCH          PIC 9(8).                  
021400     05  WS-NEW-STATUS                 PIC X(10).                 
021500     05  WS-DESCRIPTION                PIC X(36).                 
021600     05  WS-RUN-TITLE                  PIC X(50)                  
021700         VALUE 'BANKABC DAILY POSTING / DASHBOARD SUMMARY'.       
021800     05  FILLER                        PIC X(4)  VALUE SPACES.    
021900*                                                                 
022000 PROCEDURE DIVISION.                                              
022100*                                                                 
022200 A010-MAIN-LINE.                                                  
022300     OPEN INPUT  ACCT-IN-FILE                                     
022400                 LOAN-IN-FILE                                     
022500                 TXREQ-FILE.                                      
022600     OPEN OUTPUT ACCT-OUT-FILE                                    
022700                 LOAN-OUT-FILE                                    
022800                 JRNL-FILE                                        
022900                 RPT-FILE.                                        
023000     PERFORM B010-LOAD-ACCOUNTS.                                  
023100     PERFORM B020-LOAD-LOANS.                                     
023200     PERFORM C010-PROCESS-TXREQ THRU C010-PROCESS-TXREQ-EXIT      
023300         UNTIL TXREQ-EOF.                                         
023400     PERFORM D010-WRITE-MASTERS.                                  
023500     CLOSE ACCT-IN-FILE LOAN-IN-FILE TXREQ-FILE                   
023600           ACCT-OUT-FILE LOAN-OUT-FILE JRNL-FILE.                 
023700     OPEN INPUT CUST-FILE BRAN-FILE EMPL-FILE.                    
023800     PERFORM F010-LOAD-CUSTOMERS.                                 
023900     PERFORM F020-LOAD-BRANCHES.                                  
024000     PERFORM F030-LOAD-EMPLOYEES.                                 
024100     PERFORM F040-COUNT-ACTIVE-CUSTOMERS.                         
024200     CLOSE CUST-FILE BRAN-FILE EMPL-FILE.                         
024300     PERFORM E010-PRINT-REPORT THRU E010-PRINT-REPORT-EXIT.       
024400     CLOSE RPT-FILE.                                              
024500     STOP RUN.                                                    
024600*                                                                 
024700******************************************                        
024800*   B-SERIES - LOAD ACCOUNT/LOAN MASTERS *                        
024900******************************************                        
025000 B010-LOAD-ACCOUNTS.                                              
025100     PERFORM B011-READ-ACCT-REC.                                  
025200     PERFORM B012-BUILD-ACCT-ENTRY THRU B012-BUILD-ACCT-ENTRY-EXIT
025300         UNTIL ACCT-IN-EOF.                                       
025400*                                                                 
025500 B011-READ-ACCT-REC.                                              
025600     READ ACCT-IN-FILE INTO BKACCT-REC                            
025700         AT END SET ACCT-IN-EOF TO TRUE.                          
025800*                                                                 
025900 B012-BUILD-ACCT-ENTRY.                                           
026000     ADD 1 TO WT-ACCT-COUNT.                                      
026100     SET WT-ACCT-IDX TO WT-ACCT-COUNT.                            
026200     MOVE ACC-ID          TO WT-ACCT-ID (WT-ACCT-IDX).            
026300     MOVE ACC-CUST-ID     TO WT-ACCT-CUST-ID (WT-ACCT-IDX).       
026400     MOVE ACC-BRANCH-ID   TO WT-ACCT-BRANCH-ID (WT-ACCT-IDX).     
026500     MOVE ACC-NAME        TO WT-ACCT-NAME (WT-ACCT-IDX).          
026600     MOVE ACC-TYPE        TO WT-ACCT-TYPE (WT-ACCT-IDX).          
026700     MOVE ACC-BALANCE     TO WT-ACCT-BALANCE (WT-ACCT-IDX).       
026800     MOVE ACC-STATUS      TO WT-ACCT-STATUS (WT-ACCT-IDX).        
026900     PERFORM B011-READ-ACCT-REC.                                  
027000 B012-BUILD-ACCT-ENTRY-EXIT.                                      
027100     EXIT.                                                        
027200*                                                                 
027300 B020-LOAD-LOANS.                                                 
027400     PERFORM B021-READ-LOAN-REC.                                  
027500     PERFORM B022-BUILD-LOAN-ENTRY THRU B022-BUILD-LOAN-ENTRY-EXIT
027600         UNTIL LOAN-IN-EOF.                                       
027700*                                                                 
027800 B021-READ-LOAN-REC.                                              
027900     READ LOAN-IN-FILE INTO BKLOAN-REC                            
028000         AT END SET LOAN-IN-EOF TO TRUE.                          
028100*                                                                 
028200 B022-BUILD-LOAN-ENTRY.                                           
028300     ADD 1 TO WT-LOAN-COUNT.                                      
028400     SET WT-LOAN-IDX TO WT-LOAN-COUNT.                            
028500     MOVE LOAN-ID         TO WT-LOAN-ID (WT-LOAN-IDX).            
028600     MOVE LOAN-ACC-ID     TO WT-LOAN-ACCT-ID (WT-LOAN-IDX).       
028700     MOVE LOAN-CUST-ID    TO WT-LOAN-CUST-ID (WT-LOAN-IDX).       
028800     MOVE LOAN-TYPE       TO WT-LOAN-TYPE (WT-LOAN-IDX).          
028900     MOVE LOAN-AMOUNT     TO WT-LOAN-AMOUNT (WT-LOAN-IDX).        
029000     MOVE LOAN-STATUS     TO WT-LOAN-STATUS (WT-LOAN-IDX).        
029100     PERFORM B021-READ-LOAN-REC.                                  
029200 B022-BUILD-LOAN-ENTRY-EXIT.                                      
029300     EXIT.                                                        
029400*                                                                 
029500******************************************                        
029600*   C-SERIES - APPLY TRANSACTION REQUESTS *                       
029700******************************************                        
029800 C010-PROCESS-TXREQ.                                              
029900     READ TXREQ-FILE INTO BKTXREQ-REC                             
030000         AT END                                                   
030100             SET TXREQ-EOF TO TRUE                                
030200             GO TO C010-PROCESS-TXREQ-EXIT.                       
030300     ADD 1 TO WS-REQ-READ-CT.                                     
030400     PERFORM G080-FIND-ACCT-BY-ID.                                
030500     IF NOT WS-ACCT-FOUND                                         
030600         ADD 1 TO WS-REQ-REJECT-CT                                
030700         GO TO C010-PROCESS-TXREQ-EXIT.                           
030800*    02/09/99 TLM  TXRQ-Y2K1 - TR-TIMESTAMP CARRIES A 4-DIGIT     
030900*    YEAR AS OF THIS RELEASE; NO WINDOWING NEEDED ON THE COMPARE  
031000*    BELOW OR ANYWHERE ELSE IN THIS PARAGRAPH.                    
031100     IF TR-TYPE-DEPOSIT                                           
031200         PERFORM G010-POST-DEPOSIT                                
031300     ELSE                                                         
031400     IF TR-TYPE-WITHDRAWAL                                        
031500         PERFORM G020-POST-WITHDRAWAL                             
031600     ELSE                                                         
031700     IF TR-TYPE-LOAN-REPAYMENT                                    
031800         PERFORM G060-LOAN-REPAYMENT                              
031900     ELSE                                                         
032000     IF TR-TYPE-LOAN-APPLY                                        
032100         PERFORM G040-LOAN-APPLY                                  
032200     ELSE                                                         
032300     IF TR-TYPE-LOAN-STATUS                                       
032400         PERFORM G050-LOAN-STATUS-CHANGE                          
032500     ELSE                                                         
032600         ADD 1 TO WS-REQ-REJECT-CT.                               
032700 C010-PROCESS-TXREQ-EXIT.                                         
032800     EXIT.                                                        
032900*                                                                 
033000******************************************                        
033100*   D-SERIES - WRITE UPDATED MASTERS      *                       
033200******************************************                        
033300 D010-WRITE-MASTERS.                                              
033400     PERFORM D011-WRITE-ACCT-ENTRY                                
033500         VARYING WT-ACCT-IDX FROM 1 BY 1                          
033600         UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.                       
033700     PERFORM D021-WRITE-LOAN-ENTRY                                
033800         VARYING WT-LOAN-IDX FROM 1 BY 1                          
033900         UNTIL WT-LOAN-IDX > WT-LOAN-COUNT.                       
034000*                                                                 
034100 D011-WRITE-ACCT-ENTRY.                                           
034200     MOVE SPACES               TO BKACCT-REC.                     
034300     MOVE WT-ACCT-ID (WT-ACCT-IDX)        TO ACC-ID.              
034400     MOVE WT-ACCT-CUST-ID (WT-ACCT-IDX)   TO ACC-CUST-ID.         
034500     MOVE WT-ACCT-BRANCH-ID (WT-ACCT-IDX) TO ACC-BRANCH-ID.       
034600     MOVE WT-ACCT-NAME (WT-ACCT-IDX)      TO ACC-NAME.            
034700     MOVE WT-ACCT-TYPE (WT-ACCT-IDX)      TO ACC-TYPE.            
034800     MOVE WT-ACCT-BALANCE (WT-ACCT-IDX)   TO ACC-BALANCE.         
034900     MOVE WT-ACCT-STATUS (WT-ACCT-IDX)    TO ACC-STATUS.          
035000     WRITE ACCT-OUT-REC FROM BKACCT-REC.                          
035100*                                                                 
035200 D021-WRITE-LOAN-ENTRY.                                           
035300     MOVE SPACES               TO BKLOAN-REC.                     
035400     MOVE WT-LOAN-ID (WT-LOAN-IDX)        TO LOAN-ID.             
035500     MOVE WT-LOAN-ACCT-ID (WT-LOAN-IDX)   TO LOAN-ACC-ID.         
035600     MOVE WT-LOAN-CUST-ID (WT-LOAN-IDX)   TO LOAN-CUST-ID.        
035700     MOVE WT-LOAN-TYPE (WT-LOAN-IDX)      TO LOAN-TYPE.           
035800     MOVE WT-LOAN-AMOUNT (WT-LOAN-IDX)    TO LOAN-AMOUNT.         
035900     MOVE WT-LOAN-STATUS (WT-LOAN-IDX)    TO LOAN-STATUS.         
036000     WRITE LOAN-OUT-REC FROM BKLOAN-REC.                          
036100*                                                                 
036200******************************************                        
036300*   E-SERIES - PRINT SUMMARY REPORT       *                       
036400******************************************                        
036500 E010-PRINT-REPORT.                                               
036600     MOVE SPACES              TO RL-HEADING-LINE.                 
036700     MOVE WS-RUN-TITLE        TO RL-HDG-TITLE.                    
036800     WRITE RPT-OUT-REC FROM RL-HEADING-LINE                       
036900         AFTER ADVANCING C01.                                     
037000     PERFORM E011-PRINT-DETAIL-LINE.                              
037100     PERFORM E012-PRINT-REJECT-LINE.                              
037200     PERFORM E013-PRINT-GRAND-TOTALS.                             
037300     PERFORM E014-PRINT-DASHBOARD.                                
037400 E010-PRINT-REPORT-EXIT.                                          
037500     EXIT.                                                        
037600*                                                                 
037700 E011-PRINT-DETAIL-LINE.                                          
037800     MOVE SPACES              TO RL-DETAIL-LINE.                  
037900     MOVE 'DEPOSITS'          TO RL-DET-LABEL.                    
038000     MOVE WS-DEP-CT           TO RL-DET-COUNT.                    
038100     MOVE WS-DEP-TOTAL        TO RL-DET-AMOUNT.                   
038200     WRITE RPT-OUT-REC FROM RL-DETAIL-LINE                        
038300         AFTER ADVANCING 2 LINES.                                 
038400     MOVE SPACES              TO RL-DETAIL-LINE.                  
038500     MOVE 'WITHDRAWALS'       TO RL-DET-LABEL.                    
038600     MOVE WS-WD-CT            TO RL-DET-COUNT.                    
038700     MOVE WS-WD-TOTAL         TO RL-DET-AMOUNT.                   
038800     WRITE RPT-OUT-REC FROM RL-DETAIL-LINE                        
038900         AFTER ADVANCING 1 LINES.                                 
039000     MOVE SPACES              TO RL-DETAIL-LINE.                  
039100     MOVE 'LOAN CREDITS'      TO RL-DET-LABEL.                    
039200     MOVE WS-LOANCR-CT        TO RL-DET-COUNT.                    
039300     MOVE WS-LOANCR-TOTAL     TO RL-DET-AMOUNT.                   
039400     WRITE RPT-OUT-REC FROM RL-DETAIL-LINE                        
039500         AFTER ADVANCING 1 LINES.                                 
039600     MOVE SPACES              TO RL-DETAIL-LINE.                  
039700     MOVE 'LOAN REPAYMENTS'   TO RL-DET-LABEL.                    
039800     MOVE WS-LOANRPY-CT       TO RL-DET-COUNT.                    
039900     MOVE WS-LOANRPY-TOTAL    TO RL-DET-AMOUNT.                   
040000     WRITE RPT-OUT-REC FROM RL-DETAIL-LINE                        
040100         AFTER ADVANCING 1 LINES.                                 
040200*                                                                 
040300 E012-PRINT-REJECT-LINE.                                          
040400     MOVE SPACES              TO RL-REJECT-LINE.                  
040500     MOVE 'REJECTED REQUESTS' TO RL-REJ-LABEL.                    
040600     MOVE WS-REQ-REJECT-CT    TO RL-REJ-COUNT.                    
040700     WRITE RPT-OUT-REC FROM RL-REJECT-LINE                        
040800         AFTER ADVANCING 2 LINES.                                 
040900*                                                                 
041000 E013-PRINT-GRAND-TOTALS.                                         
041100     MOVE SPACES              TO RL-COUNT-LINE.                   
041200     MOVE 'REQUESTS READ'     TO RL-CNT-LABEL.                    
041300     MOVE WS-REQ-READ-CT      TO RL-CNT-VALUE.                    
041400     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
041500         AFTER ADVANCING 2 LINES.                                 
041600     MOVE SPACES              TO RL-COUNT-LINE.                   
041700     MOVE 'REQUESTS POSTED'   TO RL-CNT-LABEL.                    
041800     MOVE WS-REQ-POSTED-CT    TO RL-CNT-VALUE.                    
041900     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
042000         AFTER ADVANCING 1 LINES.                                 
042100     MOVE SPACES              TO RL-AMOUNT-LINE.                  
042200     MOVE 'TOTAL DEPOSITED'   TO RL-AMT-LABEL.                    
042300     MOVE WS-DEP-TOTAL        TO RL-AMT-VALUE.                    
042400     WRITE RPT-OUT-REC FROM RL-AMOUNT-LINE                        
042500         AFTER ADVANCING 1 LINES.                                 
042600     MOVE SPACES              TO RL-AMOUNT-LINE.                  
042700     MOVE 'TOTAL WITHDRAWN'   TO RL-AMT-LABEL.                    
042800     MOVE WS-WD-TOTAL         TO RL-AMT-VALUE.                    
042900     WRITE RPT-OUT-REC FROM RL-AMOUNT-LINE                        
043000         AFTER ADVANCING 1 LINES.                                 
043100     MOVE SPACES              TO RL-AMOUNT-LINE.                  
043200     MOVE 'TOTAL LOAN CREDITS' TO RL-AMT-LABEL.                   
043300     MOVE WS-LOANCR-TOTAL     TO RL-AMT-VALUE.                    
043400     WRITE RPT-OUT-REC FROM RL-AMOUNT-LINE                        
043500         AFTER ADVANCING 1 LINES.                                 
043600     MOVE SPACES              TO RL-AMOUNT-LINE.                  
043700     MOVE 'TOTAL LOAN REPAYMENTS' TO RL-AMT-LABEL.                
043800     MOVE WS-LOANRPY-TOTAL    TO RL-AMT-VALUE.                    
043900     WRITE RPT-OUT-REC FROM RL-AMOUNT-LINE                        
044000         AFTER ADVANCING 1 LINES.                                 
044100*                                                                 
044200 E014-PRINT-DASHBOARD.                                            
044300     MOVE SPACES              TO RL-COUNT-LINE.                   
044400     MOVE 'TOTAL CUSTOMERS'   TO RL-CNT-LABEL.                    
044500     MOVE WD-TOTAL-CUSTOMERS  TO RL-CNT-VALUE.                    
044600     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
044700         AFTER ADVANCING 2 LINES.                                 
044800     MOVE SPACES              TO RL-COUNT-LINE.                   
044900     MOVE 'ACTIVE CUSTOMERS'  TO RL-CNT-LABEL.                    
045000     MOVE WD-ACTIVE-CUSTOMERS TO RL-CNT-VALUE.                    
045100     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
045200         AFTER ADVANCING 1 LINES.                                 
045300     MOVE SPACES              TO RL-COUNT-LINE.                   
045400     MOVE 'TOTAL BRANCHES'    TO RL-CNT-LABEL.                    
045500     MOVE WD-TOTAL-BRANCHES   TO RL-CNT-VALUE.                    
045600     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
045700         AFTER ADVANCING 1 LINES.                                 
045800     MOVE SPACES              TO RL-COUNT-LINE.                   
045900     MOVE 'TOTAL EMPLOYEES'   TO RL-CNT-LABEL.                    
046000     MOVE WD-TOTAL-EMPLOYEES  TO RL-CNT-VALUE.                    
046100     WRITE RPT-OUT-REC FROM RL-COUNT-LINE                         
046200         AFTER ADVANCING 1 LINES.                                 
046300*                                                                 
046400******************************************                        
046500*   F-SERIES - DASHBOARD PASS             *                       
046600******************************************                        
046700 F010-LOAD-CUSTOMERS.                                             
046800     PERFORM F011-READ-CUST-REC.                                  
046900     PERFORM F012-COUNT-CUST-REC THRU F012-COUNT-CUST-REC-EXIT    
047000         UNTIL CUST-EOF.                                          
047100*                                                                 
047200 F011-READ-CUST-REC.                                              
047300     READ CUST-FILE INTO BKCUST-REC                               
047400         AT END SET CUST-EOF TO TRUE.                             
047500*                                                                 
047600 F012-COUNT-CUST-REC.                                             
047700     ADD 1 TO WD-TOTAL-CUSTOMERS.                                 
047800     PERFORM F011-READ-CUST-REC.                                  
047900 F012-COUNT-CUST-REC-EXIT.                                        
048000     EXIT.                                                        
048100*                                                                 
048200 F020-LOAD-BRANCHES.                                              
048300     PERFORM F021-READ-BRAN-REC.                                  
048400     PERFORM F022-COUNT-BRAN-REC THRU F022-COUNT-BRAN-REC-EXIT    
048500         UNTIL BRAN-EOF.                                          
048600*                                                                 
048700 F021-READ-BRAN-REC.                                              
048800     READ BRAN-FILE INTO BKBRAN-REC                               
048900         AT END SET BRAN-EOF TO TRUE.                             
049000*                                                                 
049100 F022-COUNT-BRAN-REC.                                             
049200     ADD 1 TO WD-TOTAL-BRANCHES.                                  
049300     PERFORM F021-READ-BRAN-REC.                                  
049400 F022-COUNT-BRAN-REC-EXIT.                                        
049500     EXIT.                                                        
049600*                                                                 
049700 F030-LOAD-EMPLOYEES.                                             
049800     PERFORM F031-READ-EMPL-REC.                                  
049900     PERFORM F032-COUNT-EMPL-REC THRU F032-COUNT-EMPL-REC-EXIT    
050000         UNTIL EMPL-EOF.                                          
050100*                                                                 
050200 F031-READ-EMPL-REC.                                              
050300     READ EMPL-FILE INTO BKEMPL-REC                               
050400         AT END SET EMPL-EOF TO TRUE.                             
050500*                                                                 
050600 F032-COUNT-EMPL-REC.                                             
050700     ADD 1 TO WD-TOTAL-EMPLOYEES.                                 
050800     PERFORM F031-READ-EMPL-REC.                                  
050900 F032-COUNT-EMPL-REC-EXIT.                                        
051000     EXIT.                                                        
051100*                                                                 
051200*    09/12/97 DKS DASH-0001 - AN "ACTIVE CUSTOMER" IS ONE WHO OWNS
051300*    AT LEAST ONE ACCOUNT WITH ACC-STATUS = ACTIVE.  A CUSTOMER   
051400*    WITH TWO ACTIVE ACCOUNTS IS STILL COUNTED ONLY ONCE - WE     
051500*    KEEP A ONE-SHOT SEEN-TABLE OF CUST-ID VALUES ALREADY COUNTED.
051600 F040-COUNT-ACTIVE-CUSTOMERS.                                     
051700     MOVE ZERO TO WD-SEEN-COUNT.                                  
051800     PERFORM F041-CHECK-ACCT-ENTRY                                
051900         VARYING WT-ACCT-IDX FROM 1 BY 1                          
052000         UNTIL WT-ACCT-IDX > WT-ACCT-COUNT.                       
052100*                                                                 
052200 F041-CHECK-ACCT-ENTRY.                                           
052300     IF WT-ACCT-ACTIVE (WT-ACCT-IDX)                              
052400         PERFORM F042-CHECK-SEEN-TABLE                            
052500         IF NOT WS-SEEN-FOUND                                     
052600             ADD 1 TO WD-SEEN-COUNT                               
052700             SET WD-SEEN-IDX TO WD-SEEN-COUNT                     
052800             MOVE WT-ACCT-CUST-ID (WT-ACCT-IDX)                   
052900                 TO WD-SEEN-CUST-ID (WD-SEEN-IDX)                 
053000             ADD 1 TO WD-ACTIVE-CUSTOMERS.                        
053100*                                                                 
053200 F042-CHECK-SEEN-TABLE.                                           
053300     MOVE 'N' TO WS-SEEN-FOUND-SW.                                
053400     IF WD-SEEN-COUNT > 0                                         
053500         SET WD-SEEN-IDX TO 1                                     
053600         SEARCH WD-SEEN-ENTRY                                     
053700             AT END                                               
053800                 MOVE 'N' TO WS-SEEN-FOUND-SW                     
053900             WHEN WD-SEEN-CUST-ID (WD-SEEN-IDX)                   
054000                    = WT-ACCT-CUST-ID (WT-ACCT-IDX)               
054100                 SET WS-SEEN-FOUND TO TRUE.                       
054200*                                                                 
054300******************************************                        
054400*   G-SERIES - POSTING BUSINESS RULES     *                       
054500******************************************                        
054600*    08/19/96 RJH ACCT-0201 - A REQUEST AGAINST AN ACCOUNT THAT   
054700*    IS NOT ACC-STATUS-ACTIVE IS REJECTED HERE BEFORE THE TYPE    
054800*    DISPATCH IN C010 EVER TOUCHES THE BALANCE.                   
054900 G010-POST-DEPOSIT.                                               
055000     IF NOT WT-ACCT-ACTIVE (WT-ACCT-IDX)                          
055100         ADD 1 TO WS-REQ-REJECT-CT                                
055200     ELSE                                                         
055300         ADD TR-AMOUNT TO WT-ACCT-BALANCE (WT-ACCT-IDX)           
055400         ADD 1 TO WS-DEP-CT                                       
055500         ADD TR-AMOUNT TO WS-DEP-TOTAL                            
055600         ADD 1 TO WS-REQ-POSTED-CT                                
055700         MOVE 'DEPOSIT'        TO JR-TYPE                         
055800         MOVE 'Customer deposit' TO WS-DESCRIPTION                
055900         PERFORM G090-WRITE-JOURNAL.                              
056000*                                                                 
056100 G020-POST-WITHDRAWAL.                                            
056200     IF NOT WT-ACCT-ACTIVE (WT-ACCT-IDX)                          
056300         ADD 1 TO WS-REQ-REJECT-CT                                
056400     ELSE                                                         
056500     IF TR-AMOUNT > WT-ACCT-BALANCE (WT-ACCT-IDX)                 
056600*        07/19/94 RJH POST-0052 - INSUFFICIENT FUNDS - NO BALANCE 
056700*        CHANGE AND NO JOURNAL RECORD WRITTEN FOR THIS REQUEST.   
056800         ADD 1 TO WS-REQ-REJECT-CT                                
056900     ELSE                                                         
057000         SUBTRACT TR-AMOUNT FROM WT-ACCT-BALANCE (WT-ACCT-IDX)    
057100         ADD 1 TO WS-WD-CT                                        
057200         ADD TR-AMOUNT TO WS-WD-TOTAL                             
057300         ADD 1 TO WS-REQ-POSTED-CT                                
057400         MOVE 'WITHDRAWAL'      TO JR-TYPE                        
057500         MOVE 'Customer withdrawal' TO WS-DESCRIPTION             
057600         PERFORM G090-WRITE-JOURNAL.                              
057700*                                                                 
057800 G040-LOAN-APPLY.                                                 
057900     IF NOT WT-ACCT-ACTIVE (WT-ACCT-IDX)                          
058000         ADD 1 TO WS-REQ-REJECT-CT                                
058100     ELSE                                                         
058200         ADD 1 TO WT-LOAN-COUNT                                   
058300         SET WT-LOAN-IDX TO WT-LOAN-COUNT                         
058400         COMPUTE WT-LOAN-ID (WT-LOAN-IDX) =                       
058500                 90000000 + WT-LOAN-COUNT                         
058600         MOVE TR-ACC-ID           TO WT-LOAN-ACCT-ID (WT-LOAN-IDX)
058700         MOVE WT-ACCT-CUST-ID (WT-ACCT-IDX)                       
058800                                  TO WT-LOAN-CUST-ID (WT-LOAN-IDX)
058900         MOVE TR-AUX              TO WT-LOAN-TYPE (WT-LOAN-IDX)   
059000         MOVE TR-AMOUNT           TO WT-LOAN-AMOUNT (WT-LOAN-IDX) 
059100         MOVE 'PENDING'           TO WT-LOAN-STATUS (WT-LOAN-IDX) 
059200         ADD 1 TO WS-REQ-POSTED-CT.                               
059300*                                                                 
059400*    11/02/91 DKS POST-0033 - TR-AUX CARRIES THE NEW LOAN STATUS  
059500*    FOR A LOAN_STATUS REQUEST.  VALIDATED BY G070 BELOW BEFORE   
059600*    ANY LOAN RECORD IS TOUCHED.                                  
059700 G050-LOAN-STATUS-CHANGE.                                         
059800     MOVE TR-ACC-ID TO WT-LOAN-ACCT-ID-SRCH.                      
059900     PERFORM G100-FIND-LOAN-BY-ACCT.                              
060000     IF NOT WS-LOAN-FOUND                                         
060100         ADD 1 TO WS-REQ-REJECT-CT                                
060200         GO TO G050-LOAN-STATUS-CHANGE-EXIT.                      
060300     MOVE TR-AUX TO WS-NEW-STATUS.                                
060400     INSPECT WS-NEW-STATUS CONVERTING                             
060500         'abcdefghijklmnopqrstuvwxyz' TO                          
060600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            
060700     PERFORM G070-VALIDATE-LOAN-STATUS.                           
060800     IF NOT WS-ACCT-FOUND                                         
060900         ADD 1 TO WS-REQ-REJECT-CT                                
061000         GO TO G050-LOAN-STATUS-CHANGE-EXIT.                      
061100     IF WS-NEW-STATUS = 'APPROVED  '                              
061200        AND NOT WT-LOAN-APPROVED (WT-LOAN-IDX)                    
061300         IF NOT WT-ACCT-ACTIVE (WT-ACCT-IDX)                      
061400*            03/30/93 DKS POST-0041 - CANNOT DISBURSE A LOAN TO   
061500*            AN INACTIVE ACCOUNT.  LOAN STATUS IS LEFT UNCHANGED. 
061600             ADD 1 TO WS-REQ-REJECT-CT                            
061700             GO TO G050-LOAN-STATUS-CHANGE-EXIT                   
061800         ELSE                                                     
061900             ADD WT-LOAN-AMOUNT (WT-LOAN-IDX)                     
062000                 TO WT-ACCT-BALANCE (WT-ACCT-IDX)                 
062100             ADD 1 TO WS-LOANCR-CT                                
062200             ADD WT-LOAN-AMOUNT (WT-LOAN-IDX) TO WS-LOANCR-TOTAL  
062300             MOVE 'LOAN_CREDIT'  TO JR-TYPE                       
062400             MOVE WT-LOAN-AMOUNT (WT-LOAN-IDX) TO TR-AMOUNT       
062500             STRING 'Loan disbursement for loan ID: '             
062600                    WT-LOAN-ID (WT-LOAN-IDX)                      
062700                    DELIMITED BY SIZE INTO WS-DESCRIPTION         
062800             PERFORM G090-WRITE-JOURNAL.                          
062900     MOVE WS-NEW-STATUS TO WT-LOAN-STATUS (WT-LOAN-IDX).          
063000     ADD 1 TO WS-REQ-POSTED-CT.                                   
063100 G050-LOAN-STATUS-CHANGE-EXIT.                                    
063200     EXIT.                                                        
063300*                                                                 
063400*    07/19/94 RJH POST-0052 - REPAYMENT IS APPLIED TO THE FIRST   
063500*    APPROVED LOAN BELONGING TO THE ACCOUNT'S CUSTOMER.  THE      
063600*    ACCOUNT BALANCE IS NOT TOUCHED BY A REPAYMENT.               
063700 G060-LOAN-REPAYMENT.                                             
063800     MOVE WT-ACCT-CUST-ID (WT-ACCT-IDX) TO WT-LOAN-CUST-ID-SRCH.  
063900     PERFORM G110-FIND-APPROVED-LOAN-BY-CUST.                     
064000     IF NOT WS-LOAN-FOUND                                         
064100         ADD 1 TO WS-REQ-REJECT-CT                                
064200         GO TO G060-LOAN-REPAYMENT-EXIT.                          
064300     IF TR-AMOUNT >= WT-LOAN-AMOUNT (WT-LOAN-IDX)                 
064400         MOVE ZERO            TO WT-LOAN-AMOUNT (WT-LOAN-IDX)     
064500         MOVE 'PAID'          TO WT-LOAN-STATUS (WT-LOAN-IDX)     
064600     ELSE                                                         
064700         SUBTRACT TR-AMOUNT FROM WT-LOAN-AMOUNT (WT-LOAN-IDX).    
064800     ADD 1 TO WS-LOANRPY-CT.                                      
064900     ADD TR-AMOUNT TO WS-LOANRPY-TOTAL.                           
065000     MOVE 'LOAN_REPAYMENT'  TO JR-TYPE.                           
065100     STRING 'Loan repayment for loan ID: '                        
065200            WT-LOAN-ID (WT-LOAN-IDX)                              
065300            DELIMITED BY SIZE INTO WS-DESCRIPTION.                
065400     PERFORM G090-WRITE-JOURNAL.                                  
065500     ADD 1 TO WS-REQ-POSTED-CT.                                   
065600 G060-LOAN-REPAYMENT-EXIT.                                        
065700     EXIT.                                                        
065800*                                                                 
065900*    STATUS VALIDATION - ONLY PENDING/APPROVED/REJECTED ARE       
066000*    ACCEPTED.  WS-ACCT-FOUND-SW IS BORROWED HERE AS A GENERAL    
066100*    OK/NOT-OK FLAG FOR THE CALLING PARAGRAPH.                    
066200 G070-VALIDATE-LOAN-STATUS.                                       
066300     MOVE 'N' TO WS-ACCT-FOUND-SW.                                
066400     IF WS-NEW-STATUS = 'PENDING   ' OR 'APPROVED  '              
066500                          OR 'REJECTED  '                         
066600         SET WS-ACCT-FOUND TO TRUE.                               
066700*                                                                 
066800*    ACCOUNT-BY-ID TABLE SEARCH - USED BY C010 FOR EVERY REQUEST. 
066900 G080-FIND-ACCT-BY-ID.                                            
067000     MOVE 'N' TO WS-ACCT-FOUND-SW.                                
067100     IF WT-ACCT-COUNT > 0                                         
067200         SET WT-ACCT-IDX TO 1                                     
067300         SEARCH WT-ACCT-ENTRY                                     
067400             AT END                                               
067500                 MOVE 'N' TO WS-ACCT-FOUND-SW                     
067600             WHEN WT-ACCT-ID (WT-ACCT-IDX) = TR-ACC-ID            
067700                 SET WS-ACCT-FOUND TO TRUE.                       
067800*                                                                 
067900 G100-FIND-LOAN-BY-ACCT.                                          
068000     MOVE 'N' TO WS-LOAN-FOUND-SW.                                
068100     IF WT-LOAN-COUNT > 0                                         
068200         SET WT-LOAN-IDX TO 1                                     
068300         SEARCH WT-LOAN-ENTRY                                     
068400             AT END                                               
068500                 MOVE 'N' TO WS-LOAN-FOUND-SW                     
068600             WHEN WT-LOAN-ACCT-ID (WT-LOAN-IDX)                   
068700                    = WT-LOAN-ACCT-ID-SRCH                        
068800                 SET WS-LOAN-FOUND TO TRUE.                       
068900*                                                                 
069000 G110-FIND-APPROVED-LOAN-BY-CUST.                                 
069100     MOVE 'N' TO WS-LOAN-FOUND-SW.                                
069200     IF WT-LOAN-COUNT > 0                                         
069300         SET WT-LOAN-IDX TO 1                                     
069400         SEARCH WT-LOAN-ENTRY                                     
069500             AT END                                               
069600                 MOVE 'N' TO WS-LOAN-FOUND-SW                     
069700             WHEN WT-LOAN-CUST-ID (WT-LOAN-IDX)                   
069800                    = WT-LOAN-CUST-ID-SRCH                        
069900               AND WT-LOAN-APPROVED (WT-LOAN-IDX)                 
070000                 SET WS-LOAN-FOUND TO TRUE.                       
070100*                                                                 
070200 G090-WRITE-JOURNAL.                                              
070300     MOVE SPACES              TO BKJRNL-REC.                      
070400     ADD 1 TO WS-JRNL-SEQ.                                        
070500     MOVE WS-JRNL-SEQ          TO JR-TRANS-ID.                    
070600     MOVE TR-ACC-ID            TO JR-ACC-ID.                      
070700     MOVE TR-AMOUNT            TO JR-AMOUNT.                      
070800     MOVE TR-TIMESTAMP         TO JR-TIMESTAMP.                   
070900     MOVE WS-DESCRIPTION       TO JR-DESCRIPTION.                 
071000     WRITE JRNL-OUT-REC FROM BKJRNL-REC.                          
